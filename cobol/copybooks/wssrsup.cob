000100*
000200*                                          *
000300*  Record Definition For Supplier SEG      *
000400*           Reference File                 *
000500*     Uses Sup-Code as key (ascending)     *
000600*
000700*  File size 28 bytes, padded to 30 by filler.
000800*
000900* Loaded entire at SOJ into SR-Supplier-Table (max 20 suppliers)
001000* and located by SEARCH ALL (binary search) on Sup-Tab-Code.
001100*
001200* 05/02/26 vbc - Created for Solar ROI engine.
001300*
001400 01  SR-Supplier-Record.
001500     03  Sup-Code              pic x(4).
001600     03  Sup-Name              pic x(20).
001700     03  Sup-Seg-Rate-Pence    pic 9(2)v99.
001800     03  filler                pic xx.
001900*
002000* In-memory supplier SEG-rate table - loaded once at SOJ, held
002100* ascending on Sup-Tab-Code so SEARCH ALL can binary search it.
002200*
002300 01  SR-Supplier-Table.
002400     03  Sr-Supplier-Tab-Cnt   binary-char unsigned value zero.
002500     03  Sr-Supplier-Entry     occurs 20 times
002600                                ascending key is Sup-Tab-Code
002700                                indexed by Sup-Tab-Ix.
002800         05  Sup-Tab-Code      pic x(4).
002900         05  Sup-Tab-Name      pic x(20).
003000         05  Sup-Tab-Seg-Rate  pic 9(2)v99.
003100         05  filler            pic x(5).
