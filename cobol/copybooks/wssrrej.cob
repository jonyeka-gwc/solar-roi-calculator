000100*
000200*                                          *
000300*  Record Definition For Solar ROI         *
000400*        Reject Output File                *
000500*     Output order = input order           *
000600*
000700*  File size 38 bytes, padded to 40 by filler.
000800*
000900* 05/02/26 vbc - Created for Solar ROI engine.
001000* 18/02/26 vbc - Split out of the old combined wssrrej - the
001100*                SR01-SR07 message table now lives in its own
001200*                wssrerr copybook (Working-Storage only); this
001300*                member is the FD record layout, nothing else.
001400*
001500 01  SR-Reject-Record.
001600     03  Rej-Enq-Id            pic 9(6).
001700     03  Rej-Error-Code        pic xx.
001800     03  Rej-Error-Text        pic x(30).
001900     03  filler                pic xx.
