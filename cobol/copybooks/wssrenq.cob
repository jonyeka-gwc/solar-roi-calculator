000100*
000200*                                          *
000300*  Record Definition For Household         *
000400*        Enquiry Transaction File          *
000500*     Uses Enq-Id, in Reg-Code sequence    *
000600*
000700*  File size 37 bytes, padded to 40 by filler.
000800*  THESE FIELD DEFINITIONS MAY NEED CHANGING
000900*
001000* 05/02/26 vbc - Created for Solar ROI engine.
001100* 11/02/26 vbc - Enq-Self-Use-Pct widened note - zero means dflt 5
001200*
001300 01  SR-Enquiry-Record.
001400     03  Enq-Id                pic 9(6).
001500     03  Enq-Reg-Code          pic x(4).
001600     03  Enq-Sup-Code          pic x(4).
001700     03  Enq-Size-Kwp          pic 9(2)v99.
001800     03  Enq-Install-Cost      pic 9(6)v99.
001900     03  Enq-Annual-Usage-Kwh  pic 9(5).
002000     03  Enq-Import-Rate-Pence pic 9(2)v99.
002100*    00 in Enq-Self-Use-Pct means use the shop dflt of 50 pct
002200     03  Enq-Self-Use-Pct      pic 9(2).
002300     03  filler                pic x(3).
