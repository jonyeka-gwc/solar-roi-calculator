000100*
000200*                                          *
000300*  Record Definition For Region Yield      *
000400*           Reference File                 *
000500*     Uses Reg-Code as key (ascending)     *
000600*
000700*  File size 29 bytes, padded to 30 by filler.
000800*
000900* Loaded entire at SOJ into SR-Region-Table (max 20 rgns) and
001000* located by SEARCH ALL (binary search) on Reg-Tab-Code.
001100*
001200* 05/02/26 vbc - Created for Solar ROI engine.
001300*
001400 01  SR-Region-Record.
001500     03  Reg-Code              pic x(4).
001600     03  Reg-Name              pic x(20).
001700     03  Reg-Yield-Kwh-Kwp     pic 9(4)v9.
001800     03  filler                pic x.
001900*
002000* In-memory region yield table - loaded once at SOJ, held ascendin
002100* on Reg-Tab-Code so SEARCH ALL can binary search it.   Max 20 use
002200* as this is a small reference file - increase the occurs if the
002300* supplier ever adds more regions than that.
002400*
002500 01  SR-Region-Table.
002600     03  Sr-Region-Tab-Cnt     binary-char unsigned value zero.
002700     03  Sr-Region-Entry       occurs 20 times
002800                                ascending key is Reg-Tab-Code
002900                                indexed by Reg-Tab-Ix.
003000         05  Reg-Tab-Code      pic x(4).
003100         05  Reg-Tab-Name      pic x(20).
003200         05  Reg-Tab-Yield     pic 9(4)v9.
003300         05  filler            pic x(5).
