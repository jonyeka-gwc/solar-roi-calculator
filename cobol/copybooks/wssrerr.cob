000100*
000200*                                          *
000300*  SR01-SR07 Validation Message Literals    *
000400*     Working-Storage Use Only              *
000500*
000600* Sr-Err-Num (set by 2000-Validate-Enquiry-Rtn in sr010) indexes
000700* Sr-Err-Text below to pick up the reject-record message text -
000800* see 4100-Write-Reject-Rtn.  Kept apart from the SR-Reject-
000900* Record layout (wssrrej) since that copy also goes into the
001000* Rejects-File FD, where these VALUE clauses have no business
001100* being.
001200*
001300* 18/02/26 vbc - Split out of wssrrej so the FD copy of that
001400*                member no longer drags a Working-Storage-only
001500*                table into the FILE SECTION.
001600*
001700 01  SR-Error-Messages.
001800     03  Sr-Err01              pic x(30) value
001900         "Region code not on file      ".
002000     03  Sr-Err02              pic x(30) value
002100         "Supplier code not on file    ".
002200     03  Sr-Err03              pic x(30) value
002300         "System size outside 0.5-20kWp".
002400     03  Sr-Err04              pic x(30) value
002500         "Install cost is zero         ".
002600     03  Sr-Err05              pic x(30) value
002700         "Annual usage kWh is zero     ".
002800     03  Sr-Err06              pic x(30) value
002900         "Import rate pence is zero    ".
003000     03  Sr-Err07              pic x(30) value
003100         "Self use pct exceeds 99      ".
003200 01  SR-Error-Table redefines SR-Error-Messages.
003300     03  Sr-Err-Text           pic x(30) occurs 7 times
003400                                indexed by Sr-Err-Ix.
