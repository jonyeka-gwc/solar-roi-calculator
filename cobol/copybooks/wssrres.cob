000100*
000200*                                          *
000300*  Record Definition For Solar ROI         *
000400*        Result Output File                *
000500*     Output order = input order           *
000600*
000700*  File size 64 bytes, padded to 65 by filler.
000800*
000900* Res-Roi-25yr-Pct carries its own sign - S9(4)v9 - payback may be
001000* negative where the system never earns back its install cost.
001100*
001200* 05/02/26 vbc - Created for Solar ROI engine.
001300*
001400 01  SR-Result-Record.
001500     03  Res-Enq-Id            pic 9(6).
001600     03  Res-Reg-Code          pic x(4).
001700     03  Res-Annual-Gen-Kwh    pic 9(6)v9.
001800     03  Res-Self-Used-Kwh     pic 9(6)v9.
001900     03  Res-Exported-Kwh      pic 9(6)v9.
002000     03  Res-Saving-Import-Gbp pic 9(6)v99.
002100     03  Res-Income-Seg-Gbp    pic 9(6)v99.
002200     03  Res-Total-Benefit-Gbp pic 9(6)v99.
002300     03  Res-Payback-Years     pic 9(2)v9.
002400     03  Res-Roi-25yr-Pct      pic s9(4)v9.
002500*    Res-Status-Code - A = accepted, R = rejected
002600     03  Res-Status-Code       pic x.
002700     03  filler                pic x.
