000100*                                                                *
000200*             Solar ROI - Daily Enquiry Processing              *
000300*                                                                *
000400 identification          division.
000500*================================
000600*
000700 program-id.         sr010.
000800*
000900*    Author.             Vincent B Coen FBCS, FIDM, FIDPM.
001000*    Installation.       Applewood Computers.
001100*    Date-Written.       14/05/84.
001200*    Date-Compiled.
001300*    Security.           Copyright (C) 1984-2026 & later, Vincent
001400*                         Bryan Coen.  Distributed under the GNU
001500*                         General Public License.  See the file
001600*                         COPYING for details.
001700*
001800*    Remarks.            Solar Panel ROI daily enquiry batch run.
001900*                         Reads a days worth of household solar
002000*                         enquiries, costs out a proposed array
002100*                         against the regional yield and the
002200*                         chosen suppliers SEG export rate, and
002300*                         writes an accepted/rejected result for
002400*                         each one plus a columnar run report.
002500*
002600*    Version.            See Prog-Name in Ws.
002700*
002800*    Called Modules.     None.
002900*
003000*    Files used :
003100*                         regyield.   Region yield ref.
003200*                         suppliers.  Supplier SEG ref.
003300*                         enquiries.  Household enquiry (in).
003400*                         results.    Result out, A/R status.
003500*                         rejects.    Reject detail (out).
003600*                         report.     Enquiry run report (prn).
003700*
003800*    Error messages used.
003900*                         SR01 - SR07, see wssrerr copybook.
004000*
004100* Changes:
004200* 14/05/84 vbc - 1.0.00 Created - basic rate/rebate costing run
004300*                       for the early Applewood solar schemes.
004400* 02/09/87 vbc -    .01 Added second supplier to rate table load.
004500* 21/11/91 vbc -    .02 Widened install cost to 9(6)v99 - some of
004600*                       the bigger commercial quotes truncated.
004700* 17/03/94 vbc -    .03 Payback years now clamped at 99.9 not just
004800*                       truncated - printing garbage on o/flow.
004900* 06/01/99 vbc - 1.1.00 Year 2000 - all dates here are already
005000*                       ccyymmdd, no 2-digit year in this module,
005100*                       no further changes needed, per audit.
005200* 23/08/02 jds -    .01 Control break sub-total line was printing
005300*                       before last detail line in some cases -
005400*                       fixed break test, now done on look-ahead.
005500* 14/04/09 vbc - 1.2.00 Migration to Open Cobol v3.00.00.
005600* 19/07/15 jds -    .01 Withdrew the old FIT-rebate calculation -
005700*                       scheme closed to new installs by DECC.
005800* 11/03/21 vbc - 2.0.00 Reworked for Smart Export Guarantee
005900*                       supplier rate file replaces old FIT table,
006000*                       self-use split and 25 year ROI line added.
006100* 16/04/24 vbc          Copyright notice update superseding all
006200*                       previous notices.
006300* 05/02/26 vbc - 2.1.00 Region/supplier tables now loaded once and
006400*                       held in ascending sequence for a binary
006500*                       search (SEARCH ALL) - was a linear PERFORM
006600*                       VARYING against the param file every rec.
006700* 11/02/26 vbc -    .01 Self-use-pct of zero now defaults to the
006800*                       shops std 50 pct split per SR-Mgmt memo.
006900* 18/02/26 vbc -    .02 Wssrrej was carrying both the reject rec
007000*                       and the SR01-SR07 message table - qa found
007100*                       copying it twice (fd and ws) double
007200*                       defined every field in it.  Message table
007300*                       pulled out into its own wssrerr copybook,
007400*                       ws now copies that instead - reject record
007500*                       copybook untouched bar the header note.
007600*
007700*****************************************************************
007800*
007900* Copyright Notice.
008000* ****************
008100*
008200* This program is part of the Applewood Computers Solar Costing
008300* sub-system and is Copyright (c) Vincent B Coen, 1984-2026.
008400*
008500* This program is free software; you can redistribute it and/or
008600* modify it under the terms of the GNU General Public License as
008700* published by the Free Software Foundation; version 3 and later,
008800* for personal usage only and that includes use within a business
008900* but excludes repackaging or resale in any way.
009000*
009100* This program is distributed in the hope that it will be useful,
009200* but WITHOUT ANY WARRANTY; without even the implied warranty of
009300* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
009400*
009500*****************************************************************
009600*
009700 environment              division.
009800*================================
009900*
010000 configuration            section.
010100 special-names.
010200     C01                   is Top-Of-Form
010300     class  Sr-Numeric-Class is "0" thru "9"
010400     upsi-0 on status       is Sr-Rerun-Switch-On
010500            off status      is Sr-Rerun-Switch-Off.
010600*
010700 input-output              section.
010800 file-control.
010900     select  Region-Yield-File  assign to "REGYIELD"
011000             organization        line sequential
011100             file status         is Sr-Region-Fs.
011200     select  Suppliers-File     assign to "SUPPLIER"
011300             organization        line sequential
011400             file status         is Sr-Supplier-Fs.
011500     select  Enquiries-File     assign to "ENQUIRY"
011600             organization        line sequential
011700             file status         is Sr-Enquiry-Fs.
011800     select  Results-File       assign to "RESULTS"
011900             organization        line sequential
012000             file status         is Sr-Result-Fs.
012100     select  Rejects-File       assign to "REJECTS"
012200             organization        line sequential
012300             file status         is Sr-Reject-Fs.
012400     select  Report-File        assign to "REPORT"
012500             organization        line sequential
012600             file status         is Sr-Report-Fs.
012700*
012800 data                     division.
012900*================================
013000*
013100 file section.
013200*
013300 fd  Region-Yield-File
013400     label records           are standard
013500     record contains 30 characters.
013600 copy "wssrreg.cob".
013700*
013800 fd  Suppliers-File
013900     label records           are standard
014000     record contains 30 characters.
014100 copy "wssrsup.cob".
014200*
014300 fd  Enquiries-File
014400     label records           are standard
014500     record contains 40 characters.
014600 copy "wssrenq.cob".
014700*
014800 fd  Results-File
014900     label records           are standard
015000     record contains 65 characters.
015100 copy "wssrres.cob".
015200*
015300 fd  Rejects-File
015400     label records           are standard
015500     record contains 40 characters.
015600 copy "wssrrej.cob".
015700*
015800 fd  Report-File
015900     label records           are standard
016000     record contains 132 characters.
016100 01  Sr-Report-Record          pic x(132).
016200*
016300 working-storage           section.
016400*-------------------------
016500*
016600 77  prog-name                pic x(17) value "SR010 (2.1.00)".
016700*
016800* End-of-file and validation switches.
016900*
017000 01  SR-Switches.
017100     03  Sr-Enquiry-Eof-Sw     pic x     value "N".
017200         88  Sr-Enquiry-Eof              value "Y".
017300         88  Sr-Enquiry-Not-Eof          value "N".
017400     03  Sr-Valid-Sw           pic x     value "Y".
017500         88  Sr-Enquiry-Valid            value "Y".
017600         88  Sr-Enquiry-Invalid          value "N".
017700     03  Sr-First-Rec-Sw       pic x     value "Y".
017800         88  Sr-First-Record             value "Y".
017900         88  Sr-Not-First-Record         value "N".
018000     03  Sr-Region-Found-Sw    pic x     value "N".
018100         88  Sr-Region-Found             value "Y".
018200         88  Sr-Region-Not-Found         value "N".
018300     03  Sr-Supplier-Found-Sw  pic x     value "N".
018400         88  Sr-Supplier-Found           value "Y".
018500         88  Sr-Supplier-Not-Found       value "N".
018600     03  filler                pic x(5).
018700*
018800* File status bytes - checked after every open/read/write/close.
018900*
019000 01  SR-File-Status.
019100     03  Sr-Region-Fs          pic xx.
019200     03  Sr-Supplier-Fs        pic xx.
019300     03  Sr-Enquiry-Fs         pic xx.
019400     03  Sr-Result-Fs          pic xx.
019500     03  Sr-Reject-Fs          pic xx.
019600     03  Sr-Report-Fs          pic xx.
019700     03  filler                pic x(8).
019800*
019900* Validation work area - Sr-Err-Num indexes Sr-Err-Text (wssrerr)
020000* once the first-failure-wins test in 2000 has stopped the chain.
020100* Held comp since it is purely a working subscript/code, never
020200* written to a file or display field in its own right.
020300*
020400 01  SR-Validate-Ws.
020500     03  Sr-Err-Num            pic 99    comp.
020600     03  filler                pic x(2).
020700*
020800* Calculation work area - rates held comp-3 as the shop does for
020900* all its other per-unit money and factor fields (see wspyparam1).
021000*
021100 01  SR-Calc-Ws.
021200     03  Sr-Wk-Selfpct         pic 9(3)    comp.
021300     03  Sr-Wk-Yield           pic 9(4)v9  comp-3.
021400     03  Sr-Wk-Seg-Rate        pic 9(2)v99 comp-3.
021500     03  Sr-Wk-Region-Name     pic x(20).
021600     03  filler                pic x(5).
021700*
021800 01  SR-Payback-Ws.
021900     03  Sr-Wk-Quotient        pic s9(4)v9 comp-3.
022000     03  filler                pic x(4).
022100 01  SR-Payback-Ws-R redefines SR-Payback-Ws.
022200     03  Sr-Wk-Quotient-U      pic 9(4)v9  comp-3.
022300     03  filler                pic x(4).
022400*
022500* Run totals - counts comp, money accumulators comp-3.
022600*
022700 01  SR-Totals.
022800     03  Sr-Recs-Read          pic 9(6)     comp.
022900     03  Sr-Recs-Accepted      pic 9(6)     comp.
023000     03  Sr-Recs-Rejected      pic 9(6)     comp.
023100     03  Sr-Total-Benefit-Gbp  pic 9(8)v99  comp-3.
023200     03  Sr-Total-Install-Gbp  pic 9(9)v99  comp-3.
023300     03  Sr-Region-Cnt         pic 9(4)     comp.
023400     03  Sr-Region-Benefit-Gbp pic 9(8)v99  comp-3.
023500     03  filler                pic x(6).
023600*
023700* Run-date area, held ccyymmdd and redefined for uk dd/mm/ccyy
023800* display use on the report heading.
023900*
024000 01  SR-Run-Date.
024100     03  Sr-Run-Ccyy           pic 9(4).
024200     03  Sr-Run-Mm             pic 99.
024300     03  Sr-Run-Dd             pic 99.
024400 01  SR-Run-Date-Ed.
024500     03  Sr-Run-Dd-Ed          pic 99.
024600     03  filler                pic x     value "/".
024700     03  Sr-Run-Mm-Ed          pic 99.
024800     03  filler                pic x     value "/".
024900     03  Sr-Run-Ccyy-Ed        pic 9(4).
025000*
025100* Region-break and page-control work area.
025200 01  SR-Break-Ws.
025300     03  Sr-Prev-Reg-Code      pic x(4)   value spaces.
025400     03  Sr-Prev-Reg-Name      pic x(20)  value spaces.
025500     03  Sr-Page-Cnt           binary-char unsigned value zero.
025600     03  Sr-Line-Cnt           binary-char unsigned value zero.
025700     03  Sr-Page-Lines         binary-char unsigned value 56.
025800     03  filler                pic x(5).
025900*
026000 copy "wssrerr.cob".
026100*
026200* Report print-line layouts - 132 col landscape listing.
026300*
026400 01  SR-Heading-1.
026500     03  filler                pic x(9)   value spaces.
026600     03  filler                pic x(46)  value
026700         "SOLAR ROI CALCULATOR (UK) - DAILY ENQUIRY RUN".
026800     03  filler                pic x(14)  value spaces.
026900     03  filler                pic x(10)  value "RUN DATE: ".
027000     03  Sr-Hd-Run-Date        pic x(10).
027100     03  filler                pic x(9)   value spaces.
027200     03  filler                pic x(6)   value "PAGE: ".
027300     03  Sr-Hd-Page-No         pic zzz9.
027400     03  filler                pic x(24)  value spaces.
027500*
027600 01  SR-Heading-2.
027700     03  filler                pic x(2)   value spaces.
027800     03  filler                pic x(6)   value "ENQ ID".
027900     03  filler                pic x(4)   value spaces.
028000     03  filler                pic x(4)   value "REGN".
028100     03  filler                pic x(6)   value spaces.
028200     03  filler                pic x(6)   value "SIZEKW".
028300     03  filler                pic x(6)   value spaces.
028400     03  filler                pic x(8)   value "GEN KWH ".
028500     03  filler                pic x(6)   value spaces.
028600     03  filler                pic x(10)  value "TOTAL BEN ".
028700     03  filler                pic x(6)   value spaces.
028800     03  filler                pic x(4)   value "PYBK".
028900     03  filler                pic x(6)   value spaces.
029000     03  filler                pic x(7)   value "ROI PCT".
029100     03  filler                pic x(51)  value spaces.
029200*
029300 01  SR-Detail-Line.
029400     03  filler                pic x(2)   value spaces.
029500     03  Sr-Dt-Enq-Id          pic zzzzz9.
029600     03  filler                pic x(4)   value spaces.
029700     03  Sr-Dt-Reg-Code        pic x(4).
029800     03  filler                pic x(6)   value spaces.
029900     03  Sr-Dt-Size-Kwp        pic zz9.99.
030000     03  filler                pic x(6)   value spaces.
030100     03  Sr-Dt-Gen-Kwh         pic zz,zz9.9.
030200     03  filler                pic x(6)   value spaces.
030300     03  Sr-Dt-Benefit-Gbp     pic zzz,zz9.99.
030400     03  filler                pic x(6)   value spaces.
030500     03  Sr-Dt-Payback-Yrs     pic z9.9.
030600     03  filler                pic x(6)   value spaces.
030700     03  Sr-Dt-Roi-Pct         pic -zzz9.9.
030800     03  filler                pic x(51)  value spaces.
030900*
031000 01  SR-Subtotal-Line.
031100     03  filler                pic x(4)   value spaces.
031200     03  filler                pic x(7)   value "REGION ".
031300     03  Sr-St-Reg-Name        pic x(20).
031400     03  filler                pic x(1)   value space.
031500     03  filler                pic x(9)   value "SUBTOTAL ".
031600     03  filler                pic x(7)   value "COUNT =".
031700     03  Sr-St-Count           pic zzzz9.
031800     03  filler                pic x(3)   value spaces.
031900     03  filler                pic x(9)   value "BENEFIT =".
032000     03  Sr-St-Benefit         pic zzz,zz9.99.
032100     03  filler                pic x(57)  value spaces.
032200*
032300 01  SR-Grand-Total-Line.
032400     03  filler                pic x(4)   value spaces.
032500     03  Sr-Gt-Label           pic x(28).
032600     03  filler                pic x(4)   value spaces.
032700     03  Sr-Gt-Count           pic zzz,zz9.
032800     03  filler                pic x(89)  value spaces.
032900 01  SR-Grand-Total-Line-Amt redefines SR-Grand-Total-Line.
033000     03  filler                pic x(4).
033100     03  Sr-Gt-Label-Amt       pic x(28).
033200     03  filler                pic x(4).
033300     03  Sr-Gt-Amount          pic zzz,zzz,zz9.99.
033400     03  filler                pic x(82).
033500*
033600 procedure division.
033700*================================
033800*
033900 0000-Main-Rtn.
034000*
034100     perform 0100-Open-Files-Rtn    thru 0100-Exit.
034200     perform 0200-Load-Tables-Rtn   thru 0200-Exit.
034300     perform 0300-Print-Headings-Rtn thru 0300-Exit.
034400     perform 0900-Read-Enquiry-Rtn  thru 0900-Exit.
034500     perform 1000-Process-Enquiry-Rtn thru 1000-Exit
034600             until Sr-Enquiry-Eof.
034700     perform 9000-End-Of-Job-Rtn    thru 9000-Exit.
034800     stop run.
034900*
035000* 0100-Open-Files-Rtn.
035100*
035200* Open every file and pick up todays run date for the headings.
035300* The three input files are opened first and their status bytes
035400* checked individually - a missing or misnamed reference file is
035500* a stop-the-run condition, there is no sense attempting a days
035600* enquiries against an empty region or supplier table.  The three
035700* output files are opened without a status check - an output open
035800* failure on this shop's kit has always meant a full disk or a
035900* protected dataset, either way it shows up on the next write.
036000*
036100 0100-Open-Files-Rtn.
036200*
036300     open input  Region-Yield-File
036400                 Suppliers-File
036500                 Enquiries-File.
036600     open output Results-File
036700                 Rejects-File
036800                 Report-File.
036900     if Sr-Region-Fs not = "00"
037000         display "SR010 REGYIELD OPEN ERROR - " Sr-Region-Fs
037100         stop run
037200     end-if.
037300     if Sr-Supplier-Fs not = "00"
037400         display "SR010 SUPPLIER OPEN ERROR - " Sr-Supplier-Fs
037500         stop run
037600     end-if.
037700     if Sr-Enquiry-Fs not = "00"
037800         display "SR010 ENQUIRY OPEN ERROR - " Sr-Enquiry-Fs
037900         stop run
038000     end-if.
038100     accept Sr-Run-Date from date yyyymmdd.
038200     move Sr-Run-Dd   to Sr-Run-Dd-Ed.
038300     move Sr-Run-Mm   to Sr-Run-Mm-Ed.
038400     move Sr-Run-Ccyy to Sr-Run-Ccyy-Ed.
038500 0100-Exit.
038600     exit.
038700*
038800* 0200-Load-Tables-Rtn.
038900*
039000* Pull the two reference files into their tables, ascending on
039100* code, ready for SEARCH ALL - already in ascending sequence as
039200* supplied - see the FILES note in the run instructions.  This
039300* replaced a linear PERFORM VARYING straight against the param
039400* files on every enquiry (see the 05/02/26 change) - fine at the
039500* old enquiry volumes, not once the desk started taking online
039600* enquiries in bulk.
039700*
039800 0200-Load-Tables-Rtn.
039900*
040000     perform 0210-Load-Region-Rtn   thru 0210-Exit
040100             until Sr-Region-Fs = "10".
040200     perform 0220-Load-Supplier-Rtn thru 0220-Exit
040300             until Sr-Supplier-Fs = "10".
040400 0200-Exit.
040500     exit.
040600*
040700* 0210-Load-Region-Rtn.
040800*
040900* One region read per call, table-loaded by Sr-Region-Tab-Cnt - no
041000* upper-bound check against the OCCURS 20 limit here, the table
041100* size is a fixed property of the region list this shop quotes
041200* against and is not expected to grow at runtime.
041300*
041400 0210-Load-Region-Rtn.
041500*
041600     read Region-Yield-File
041700         at end
041800             move "10" to Sr-Region-Fs
041900             go to 0210-Exit
042000     end-read.
042100     add 1 to Sr-Region-Tab-Cnt.
042200     move Reg-Code          to Reg-Tab-Code  (Sr-Region-Tab-Cnt).
042300     move Reg-Name          to Reg-Tab-Name  (Sr-Region-Tab-Cnt).
042400     move Reg-Yield-Kwh-Kwp to Reg-Tab-Yield (Sr-Region-Tab-Cnt).
042500 0210-Exit.
042600     exit.
042700*
042800* 0220-Load-Supplier-Rtn.
042900*
043000* Same pattern as 0210 above, against the supplier SEG rate file
043100* rather than the region yield file.
043200*
043300 0220-Load-Supplier-Rtn.
043400*
043500     read Suppliers-File
043600         at end
043700             move "10" to Sr-Supplier-Fs
043800             go to 0220-Exit
043900     end-read.
044000     add 1 to Sr-Supplier-Tab-Cnt.
044100     move Sup-Code     to Sup-Tab-Code     (Sr-Supplier-Tab-Cnt).
044200     move Sup-Name     to Sup-Tab-Name     (Sr-Supplier-Tab-Cnt).
044300     move Sup-Seg-Rate-Pence
044400                       to Sup-Tab-Seg-Rate (Sr-Supplier-Tab-Cnt).
044500 0220-Exit.
044600     exit.
044700*
044800* 0300-Print-Headings-Rtn.
044900*
045000* Page heading and column headers - called once up front for page
045100* one and again from 4400/4650 whenever their page-break test
045200* finds Sr-Line-Cnt has reached Sr-Page-Lines, so this paragraph
045300* both opens the report and re-heads every later page of it.
045400* Sr-Line-Cnt is reset to zero on the way out so the calling
045500* paragraph's own add-1-and-write always starts a new page clean.
045600*
045700 0300-Print-Headings-Rtn.
045800*
045900     add 1 to Sr-Page-Cnt.
046000     move Sr-Run-Date-Ed to Sr-Hd-Run-Date.
046100     move Sr-Page-Cnt    to Sr-Hd-Page-No.
046200     move SR-Heading-1 to Sr-Report-Record.
046300     write Sr-Report-Record after advancing Top-Of-Form.
046400     move SR-Heading-2 to Sr-Report-Record.
046500     write Sr-Report-Record after advancing 2 lines.
046600     move zero to Sr-Line-Cnt.
046700 0300-Exit.
046800     exit.
046900*
047000* Sequential read of the enquiry transaction file.
047100*
047200 0900-Read-Enquiry-Rtn.
047300*
047400     read Enquiries-File
047500         at end
047600             set Sr-Enquiry-Eof to true
047700             go to 0900-Exit
047800     end-read.
047900 0900-Exit.
048000     exit.
048100*
048200* One enquiry in, one result or reject out.  Region break is
048300* tested ahead of validation - it runs off the raw Enq-Reg-Code,
048400* not off whether the record turns out to be accepted.
048500*
048600 1000-Process-Enquiry-Rtn.
048700*
048800     add 1 to Sr-Recs-Read.
048900     perform 4600-Region-Break-Rtn    thru 4600-Exit.
049000     perform 2000-Validate-Enquiry-Rtn thru 2000-Exit.
049100     if Sr-Enquiry-Valid
049200         perform 3000-Calculate-Rtn    thru 3000-Exit
049300         perform 4000-Write-Result-Rtn thru 4000-Exit
049400         perform 4400-Print-Detail-Rtn thru 4400-Exit
049500         perform 4500-Accumulate-Rtn   thru 4500-Exit
049600     else
049700         perform 4100-Write-Reject-Rtn thru 4100-Exit
049800     end-if.
049900     perform 0900-Read-Enquiry-Rtn thru 0900-Exit.
050000 1000-Exit.
050100     exit.
050200*
050300*****************************************************************
050400*
050500* 2000-Validate-Enquiry-Rtn.
050600*
050700* First-failure-wins - the sales desk only wants to be told about
050800* one thing wrong with an enquiry at a time, so we stop dead on
050900* the first rule that fails and leave Sr-Err-Num set to its code -
051000* reject write in 4100 picks the matching text out of wssrerr by
051100* that same number, and nothing past the failing test is looked at
051200* or trusted (Res- fields are not touched here at all - that is
051300* 3000's job, and it never runs for a rejected enquiry).
051400*
051500* The seven tests are run in SR-Mgmt's fixed order below - codes 1
051600* and 2 first because nothing downstream means anything if we can
051700* not find the region or the supplier the enquiry quotes; then the
051800* three "this would blow the maths up" zero/range checks; then the
051900* one soft-looking check (self-use pct) that is still hard
052000* rejected rather than defaulted, per the memo against code 7.
052100*
052200 2000-Validate-Enquiry-Rtn.
052300*
052400     set Sr-Enquiry-Valid to true.
052500     move zero to Sr-Err-Num.
052600*
052700*    Code 1 - region not on the regional yield file at all.  Can
052800*    not look a yield figure up for a region we have never heard
052900*    of, so everything else is moot once this one fails.
053000*
053100     perform 5100-Find-Region-Rtn   thru 5100-Exit.
053200     if Sr-Region-Not-Found
053300         move 1 to Sr-Err-Num
053400         set Sr-Enquiry-Invalid to true
053500         go to 2000-Exit
053600     end-if.
053700*
053800*    Code 2 - quoted supplier not on the SEG rate file.  As with
053900*    the region test above, there is no SEG rate to cost against
054000*    once this fails, so we stop here too.
054100*
054200     perform 5200-Find-Supplier-Rtn thru 5200-Exit.
054300     if Sr-Supplier-Not-Found
054400         move 2 to Sr-Err-Num
054500         set Sr-Enquiry-Invalid to true
054600         go to 2000-Exit
054700     end-if.
054800*
054900*    Code 3 - proposed array size outside the 0.5 to 20 kWp band
055000*    the shop will quote on - smaller is not worth a survey visit,
055100*    bigger needs a commercial-scale quote, not this desk enquiry
055200*    run.
055300*
055400     if Enq-Size-Kwp < 0.50 or Enq-Size-Kwp > 20.00
055500         move 3 to Sr-Err-Num
055600         set Sr-Enquiry-Invalid to true
055700         go to 2000-Exit
055800     end-if.
055900*
056000*    Code 4 - install cost quoted as zero.  Every payback and ROI
056100*    figure in 3000 divides by this field, so a zero here is not
056200*    a cheap job, it is a dirty input that must not get through.
056300*
056400     if Enq-Install-Cost = zero
056500         move 4 to Sr-Err-Num
056600         set Sr-Enquiry-Invalid to true
056700         go to 2000-Exit
056800     end-if.
056900*
057000*    Code 5 - annual usage quoted as zero.  Self-used kWh in 3000
057100*    is capped against this field - a genuine zero usage household
057200*    is not a realistic enquiry and is rejected rather than
057300*    silently costed at zero self-use.
057400*
057500     if Enq-Annual-Usage-Kwh = zero
057600         move 5 to Sr-Err-Num
057700         set Sr-Enquiry-Invalid to true
057800         go to 2000-Exit
057900     end-if.
058000*
058100*    Code 6 - import rate quoted as zero pence.  Feeds the saving-
058200*    on-import calc in 3000 step 4 - a zero rate would just cost
058300*    every enquiry a nil import saving, masking a bad data feed
058400*    from whichever tariff table fed this enquiry in.
058500*
058600     if Enq-Import-Rate-Pence = zero
058700         move 6 to Sr-Err-Num
058800         set Sr-Enquiry-Invalid to true
058900         go to 2000-Exit
059000     end-if.
059100*
059200*    Code 7 - self-use pct over 99.  Zero is fine - 3000 defaults
059300*    that case to the shop's standard 50 pct split per the
059400*    11/02/26 change - but anything above 99 is plainly a keying
059500*    slip and is sent back rather than guessed at.
059600*
059700     if Enq-Self-Use-Pct > 99
059800         move 7 to Sr-Err-Num
059900         set Sr-Enquiry-Invalid to true
060000     end-if.
060100 2000-Exit.
060200     exit.
060300*
060400*****************************************************************
060500*
060600* 3000-Calculate-Rtn.
060700*
060800* The eight costing steps, in SR-Mgmt's numbered order - see the
060900* change log - this order is not to be re-sequenced without sign
061000* off, each step rounds half-up where the business asked for
061100* rounding and not before, and a validated enquiry (Sr-Enquiry-
061200* Valid true, checked by the caller) is the only thing ever passed
061300* in here - there is no further defensive checking of the Enq-
061400* fields below, that is all done and dusted back in 2000.
061500*
061600* Res-Enq-Id/Reg-Code/Status-Code are set first so that a half
061700* built Sr-Result-Record never goes to 4000 without its key and
061800* its "A" (accepted) marker already in place.
061900*
062000 3000-Calculate-Rtn.
062100*
062200     move Enq-Id       to Res-Enq-Id.
062300     move Enq-Reg-Code to Res-Reg-Code.
062400     move "A"          to Res-Status-Code.
062500*
062600*    A self-use pct of zero on the enquiry is not a validation
062700*    failure (see code 7 in 2000) - it means the caller did not
062800*    know their own split, so per the 11/02/26 change we default
062900*    to the shop's standard 50/50 self-use/export assumption
063000*    rather than reject or cost a nil self-use.
063100*
063200     if Enq-Self-Use-Pct = zero
063300         move 50 to Sr-Wk-Selfpct
063400     else
063500         move Enq-Self-Use-Pct to Sr-Wk-Selfpct
063600     end-if.
063700*
063800*    Step 1 - annual generation for the proposed array size, using
063900*    the regional yield in kWh per kWp per year picked up by
064000*    5100-Find-Region-Rtn back in validation and still held in
064100*    Sr-Wk-Yield - this is the figure the whole run is costed off.
064200*
064300     compute Res-Annual-Gen-Kwh rounded =
064400             Enq-Size-Kwp * Sr-Wk-Yield.
064500*
064600*    Step 2 - self-used share of that generation, at the pct
064700*    fixed above.  A household cannot be credited with using more
064800*    than it actually draws in a year, so the result is then
064900*    capped back to Enq-Annual-Usage-Kwh if the raw pct share
065000*    would have overstated it - this is the one step in the run
065100*    with a business cap applied after the arithmetic.
065200*
065300     compute Res-Self-Used-Kwh rounded =
065400             Res-Annual-Gen-Kwh * Sr-Wk-Selfpct / 100.
065500     if Res-Self-Used-Kwh > Enq-Annual-Usage-Kwh
065600         move Enq-Annual-Usage-Kwh to Res-Self-Used-Kwh
065700     end-if.
065800*
065900*    Step 3 - whatever is not used in the house is assumed
066000*    exported to the grid under the Smart Export Guarantee - no
066100*    battery-storage model in this run, straight subtraction.
066200*
066300     compute Res-Exported-Kwh =
066400             Res-Annual-Gen-Kwh - Res-Self-Used-Kwh.
066500*
066600*    Step 4 - the cash saved by not having to import those
066700*    self-used units at the enquiry's own import rate - this is
066800*    the "saving" half of the benefit, step 5 below is the
066900*    "income" half.
067000*
067100     compute Res-Saving-Import-Gbp rounded =
067200             Res-Self-Used-Kwh * Enq-Import-Rate-Pence / 100.
067300*
067400*    Step 5 - SEG export income at the chosen supplier's rate,
067500*    held pence-per-kWh in Sr-Wk-Seg-Rate and picked up in 5200
067600*    back in validation - rates vary by supplier, not by region,
067700*    which is why there are two separate lookup tables.
067800*
067900     compute Res-Income-Seg-Gbp rounded =
068000             Res-Exported-Kwh * Sr-Wk-Seg-Rate / 100.
068100*
068200*    Step 6 - first year benefit, the saving and income streams
068300*    from steps 4 and 5 simply added - no rounding needed here,
068400*    both inputs are already rounded to the penny.
068500*
068600     compute Res-Total-Benefit-Gbp =
068700             Res-Saving-Import-Gbp + Res-Income-Seg-Gbp.
068800*
068900*    Step 7 - simple payback in years, install cost over first
069000*    year benefit.  A nil benefit would divide by zero, so that
069100*    case is trapped and reported as the clamp value directly;
069200*    otherwise the clamp at 99.9 (see the 17/03/94 change) stops
069300*    a near-nil-benefit job printing a meaningless four or five
069400*    figure payback on the report.
069500*
069600     if Res-Total-Benefit-Gbp = zero
069700         move 99.9 to Res-Payback-Years
069800     else
069900         compute Sr-Wk-Quotient rounded =
070000                 Enq-Install-Cost / Res-Total-Benefit-Gbp
070100         if Sr-Wk-Quotient > 99.9
070200             move 99.9 to Res-Payback-Years
070300         else
070400             move Sr-Wk-Quotient to Res-Payback-Years
070500         end-if
070600     end-if.
070700*
070800*    Step 8 - the headline 25 year return on the quoted install
070900*    cost - twenty five years of benefit at todays rates, less the
071000*    install cost, as a pct of that cost.  This is a simple flat
071100*    model only - no inflation uplift on import/export rates and
071200*    no allowance for panel output degrading with age, both
071300*    withdrawn as out of scope when the SEG rework went in.  The
071400*    figure carries its own sign so a job that never pays back
071500*    inside 25 years prints a negative pct rather than being
071600*    clamped or hidden.
071700*
071800     compute Res-Roi-25yr-Pct rounded =
071900             (Res-Total-Benefit-Gbp * 25 - Enq-Install-Cost)
072000             / Enq-Install-Cost * 100.
072100 3000-Exit.
072200     exit.
072300*
072400* 4000-Write-Result-Rtn.
072500*
072600* One line in, one line out - the Sr-Result-Record built up field
072700* by field in 3000 above is written here exactly as it stands, no
072800* further editing or re-formatting - that is what 4400 below is
072900* for, the RESULTS file is the machine-readable one, not the
073000* printed one.
073100*
073200 4000-Write-Result-Rtn.
073300*
073400     write SR-Result-Record.
073500 4000-Exit.
073600     exit.
073700*
073800* 4100-Write-Reject-Rtn.
073900*
074000* Reject the enquiry - Sr-Err-Num (set in 2000 and still held at
074100* this point, nothing between there and here touches it) both
074200* forms the two digit code written to Rej-Error-Code and, used as
074300* a subscript into Sr-Err-Text (loaded from the wssrerr copybook
074400* at compile time), picks up the matching free text message for
074500* Rej-Error-Text.  A rejected enquiry never reaches 3000, so none
074600* of the Res- costing fields are ever touched for it - only the
074700* original Enq-Id identifies which input line this reject is for.
074800*
074900 4100-Write-Reject-Rtn.
075000*
075100     move Enq-Id             to Rej-Enq-Id.
075200     move Sr-Err-Num         to Rej-Error-Code.
075300     move Sr-Err-Text (Sr-Err-Num) to Rej-Error-Text.
075400     write SR-Reject-Record.
075500     add 1 to Sr-Recs-Rejected.
075600 4100-Exit.
075700     exit.
075800*
075900* 4400-Print-Detail-Rtn.
076000*
076100* Page-break test first - if the current page is already full
076200* (Sr-Line-Cnt not less than Sr-Page-Lines) a fresh page of
076300* headings is thrown before this detail line goes out, same test
076400* and same 0300 routine used by the subtotal line in 4650 below.
076500* Only a subset of the result fields make the printed line - the
076600* kWh/benefit/payback/ROI columns the desk actually reviews - the
076700* finer saving/income split only goes to the RESULTS file.
076800*
076900 4400-Print-Detail-Rtn.
077000*
077100     if Sr-Line-Cnt not < Sr-Page-Lines
077200         perform 0300-Print-Headings-Rtn thru 0300-Exit
077300     end-if.
077400     move Res-Enq-Id          to Sr-Dt-Enq-Id.
077500     move Res-Reg-Code        to Sr-Dt-Reg-Code.
077600     move Enq-Size-Kwp        to Sr-Dt-Size-Kwp.
077700     move Res-Annual-Gen-Kwh  to Sr-Dt-Gen-Kwh.
077800     move Res-Total-Benefit-Gbp to Sr-Dt-Benefit-Gbp.
077900     move Res-Payback-Years   to Sr-Dt-Payback-Yrs.
078000     move Res-Roi-25yr-Pct    to Sr-Dt-Roi-Pct.
078100     move SR-Detail-Line to Sr-Report-Record.
078200     write Sr-Report-Record after advancing 1 line.
078300     add 1 to Sr-Line-Cnt.
078400 4400-Exit.
078500     exit.
078600*
078700* 4500-Accumulate-Rtn.
078800*
078900* Rolls one accepted enquiry's benefit into both the running
079000* region subtotal (reset to zero whenever 4600 detects a region
079100* change, printed by 4650) and the whole-run grand total carried
079200* through to 9000 - and separately accumulates the quoted install
079300* cost, which the region break does not report on but the final
079400* grand totals do.
079500*
079600 4500-Accumulate-Rtn.
079700*
079800     add 1 to Sr-Recs-Accepted.
079900     add 1 to Sr-Region-Cnt.
080000     add Res-Total-Benefit-Gbp to Sr-Region-Benefit-Gbp.
080100     add Res-Total-Benefit-Gbp to Sr-Total-Benefit-Gbp.
080200     add Enq-Install-Cost     to Sr-Total-Install-Gbp.
080300 4500-Exit.
080400     exit.
080500*
080600* 4600-Region-Break-Rtn.
080700*
080800* Control break on Enq-Reg-Code - run off the enquiry's own raw
080900* region code every time 1000 calls this, ahead of validation, so
081000* the subtotal boundary is decided by what the sales desk typed,
081100* not by whether the enquiry turned out valid (per the 23/08/02
081200* fix - the old version broke on the last valid record's region
081300* and could print the subtotal against the wrong block of the
081400* report if a run of rejects sat between two regions).
081500*
081600* First record in the run primes Sr-Prev-Reg-Code/Name with no
081700* subtotal printed - there is nothing yet to subtotal.  Every
081800* later change of region prints the subtotal for the region just
081900* finished (4650), then re-primes the break fields and zeroes the
082000* region counters ready for the new region's enquiries.
082100*
082200 4600-Region-Break-Rtn.
082300*
082400     if Sr-First-Record
082500         set Sr-Not-First-Record to true
082600         move Enq-Reg-Code to Sr-Prev-Reg-Code
082700         perform 5100-Find-Region-Rtn thru 5100-Exit
082800         if Sr-Region-Found
082900             move Sr-Wk-Region-Name to Sr-Prev-Reg-Name
083000         else
083100             move spaces to Sr-Prev-Reg-Name
083200         end-if
083300     else
083400         if Enq-Reg-Code not = Sr-Prev-Reg-Code
083500             perform 4650-Print-Subtotal-Rtn thru 4650-Exit
083600             move Enq-Reg-Code to Sr-Prev-Reg-Code
083700             perform 5100-Find-Region-Rtn thru 5100-Exit
083800             if Sr-Region-Found
083900                 move Sr-Wk-Region-Name to Sr-Prev-Reg-Name
084000             else
084100                 move spaces to Sr-Prev-Reg-Name
084200             end-if
084300             move zero to Sr-Region-Cnt
084400             move zero to Sr-Region-Benefit-Gbp
084500         end-if
084600     end-if.
084700 4600-Exit.
084800     exit.
084900*
085000* 4650-Print-Subtotal-Rtn.
085100*
085200* Prints the subtotal line for the region just finished - called
085300* both from 4600 on a genuine mid-run region change and from 9000
085400* at end of job to flush the last region's figures, which is why
085500* the region name/count/benefit fields printed here are always
085600* the Sr-Prev- ones, never the new region's, whichever way this
085700* was reached.
085800*
085900 4650-Print-Subtotal-Rtn.
086000*
086100     if Sr-Line-Cnt not < Sr-Page-Lines
086200         perform 0300-Print-Headings-Rtn thru 0300-Exit
086300     end-if.
086400     move Sr-Prev-Reg-Name    to Sr-St-Reg-Name.
086500     move Sr-Region-Cnt       to Sr-St-Count.
086600     move Sr-Region-Benefit-Gbp to Sr-St-Benefit.
086700     move SR-Subtotal-Line to Sr-Report-Record.
086800     write Sr-Report-Record after advancing 2 lines.
086900     add 1 to Sr-Line-Cnt.
087000 4650-Exit.
087100     exit.
087200*
087300* 5100-Find-Region-Rtn.
087400*
087500* Region yield lookup - binary search (SEARCH ALL) against the
087600* table loaded once at start of job by 0210, held in ascending
087700* Reg-Tab-Code sequence as supplied.  Called from three places -
087800* 2000 (validation code 1), and twice from 4600 (region break, on
087900* the first record and on every region change) - always leaving
088000* Sr-Region-Found-Sw and, when found, Sr-Wk-Region-Name/Yield set
088100* for whichever caller asked.
088200*
088300 5100-Find-Region-Rtn.
088400*
088500     set Sr-Region-Not-Found to true.
088600     search all Sr-Region-Entry
088700         at end
088800             set Sr-Region-Not-Found to true
088900         when Reg-Tab-Code (Reg-Tab-Ix) = Enq-Reg-Code
089000             set Sr-Region-Found to true
089100             move Reg-Tab-Name  (Reg-Tab-Ix) to Sr-Wk-Region-Name
089200             move Reg-Tab-Yield (Reg-Tab-Ix) to Sr-Wk-Yield
089300     end-search.
089400 5100-Exit.
089500     exit.
089600*
089700* 5200-Find-Supplier-Rtn.
089800*
089900* Supplier SEG rate lookup - binary search, table loaded once at
090000* start of job by 0220, held in ascending Sup-Tab-Code sequence.
090100* Only ever called from 2000 (validation code 2) - unlike region,
090200* the supplier is not looked up again for the report, so there is
090300* no equivalent second call from the control-break paragraphs.
090400*
090500 5200-Find-Supplier-Rtn.
090600*
090700     set Sr-Supplier-Not-Found to true.
090800     search all Sr-Supplier-Entry
090900         at end
091000             set Sr-Supplier-Not-Found to true
091100         when Sup-Tab-Code (Sup-Tab-Ix) = Enq-Sup-Code
091200             set Sr-Supplier-Found to true
091300             move Sup-Tab-Seg-Rate (Sup-Tab-Ix) to Sr-Wk-Seg-Rate
091400     end-search.
091500 5200-Exit.
091600     exit.
091700*
091800* 9000-End-Of-Job-Rtn.
091900*
092000* End of run - the last region in the file never hits the region-
092100* change test in 4600, so its subtotal is flushed here explicitly
092200* before the five grand total lines are built and written, one
092300* move-and-write per line since Report-File is a plain flat print
092400* file, not Report Writer.  All six files are then closed in the
092500* same order they were opened in 0100.
092600*
092700 9000-End-Of-Job-Rtn.
092800*
092900     perform 4650-Print-Subtotal-Rtn thru 4650-Exit.
093000     move spaces to Sr-Report-Record.
093100     write Sr-Report-Record after advancing 2 lines.
093200     move "RECORDS READ"     to Sr-Gt-Label.
093300     move Sr-Recs-Read       to Sr-Gt-Count.
093400     move SR-Grand-Total-Line to Sr-Report-Record.
093500     write Sr-Report-Record after advancing 1 line.
093600     move "RECORDS ACCEPTED" to Sr-Gt-Label.
093700     move Sr-Recs-Accepted   to Sr-Gt-Count.
093800     move SR-Grand-Total-Line to Sr-Report-Record.
093900     write Sr-Report-Record after advancing 1 line.
094000     move "RECORDS REJECTED" to Sr-Gt-Label.
094100     move Sr-Recs-Rejected   to Sr-Gt-Count.
094200     move SR-Grand-Total-Line to Sr-Report-Record.
094300     write Sr-Report-Record after advancing 1 line.
094400     move "TOTAL BENEFIT GBP PER YEAR" to Sr-Gt-Label-Amt.
094500     move Sr-Total-Benefit-Gbp to Sr-Gt-Amount.
094600     move SR-Grand-Total-Line-Amt to Sr-Report-Record.
094700     write Sr-Report-Record after advancing 1 line.
094800     move "TOTAL QUOTED INSTALL COST GBP" to Sr-Gt-Label-Amt.
094900     move Sr-Total-Install-Gbp to Sr-Gt-Amount.
095000     move SR-Grand-Total-Line-Amt to Sr-Report-Record.
095100     write Sr-Report-Record after advancing 1 line.
095200     close Region-Yield-File
095300           Suppliers-File
095400           Enquiries-File
095500           Results-File
095600           Rejects-File
095700           Report-File.
095800 9000-Exit.
095900     exit.
